000100*******************************************************************
000200*  COPYBOOK:  TRANSCOB
000300*              Translation event detail record (input)
000400***
000500*  DESCRIPTION:
000600*    One physical detail record per translation-platform event,
000700*    as produced by the delivery-log extract job and read
000800*    sequentially by TRANDRV.  TRANS-TIMESTAMP carries the full
000900*    yyyy-MM-dd HH:mm:ss.SSS stamp exactly as extracted; the
001000*    REDEFINES below breaks it into fields for TRANDRV to unpack.
001100***
001200*  CHANGE ACTIVITY:
001300*    DATE      INIT  TICKET      DESCRIPTION
001400*    --------  ----  ----------  ---------------------------------
001500*    06/14/89  RRK   WO-1142     ORIGINAL LAYOUT - CUT DOWN FROM
001600*                                 THE OLD CUST2COB FORMAT.
001700*    09/02/91  DLM   WO-1377     ADDED TRANS-NR-WORDS FOR BILLING
001800*                                 TIE-OUT WITH THE WORDCOUNT JOB.
001900*    02/18/99  RRK   WO-2901     Y2K REVIEW - TIMESTAMP ALREADY
002000*                                 CARRIES A 4-DIGIT YEAR, NO CHANGE.
002100*    07/06/02  PJT   WO-3355     WIDENED TRANS-CLIENT-NAME FOR
002200*                                 EMEA ACCOUNT NAMES.
002300*    06/21/04  DLM   WO-3660     WO-3355 PUSHED THE RECORD PAST THE
002400*                                 120-BYTE EXTRACT STANDARD FOR THIS
002500*                                 FEED.  TIGHTENED TRANS-CLIENT-NAME
002600*                                 BACK TO 28 TO GET THE RECORD BACK
002700*                                 ON STANDARD - CAUGHT DURING THE
002800*                                 WO-3659 REVIEW.
002900*******************************************************************
003000 01  TRANS-REC.
003100     05  TRANS-TIMESTAMP            PIC X(23).
003200     05  TRANS-TIMESTAMP-R  REDEFINES TRANS-TIMESTAMP.
003300         10  TRANS-TS-YYYY          PIC X(4).
003400         10  FILLER                 PIC X.
003500         10  TRANS-TS-MM            PIC X(2).
003600         10  FILLER                 PIC X.
003700         10  TRANS-TS-DD            PIC X(2).
003800         10  FILLER                 PIC X.
003900         10  TRANS-TS-HH            PIC X(2).
004000         10  FILLER                 PIC X.
004100         10  TRANS-TS-MI            PIC X(2).
004200         10  FILLER                 PIC X.
004300         10  TRANS-TS-SS            PIC X(2).
004400         10  TRANS-TS-MILLIS        PIC X(4).
004500     05  TRANS-TRANSLATION-ID       PIC X(36).
004600     05  TRANS-SOURCE-LANG          PIC X(2).
004700     05  TRANS-TARGET-LANG          PIC X(2).
004800     05  TRANS-CLIENT-NAME          PIC X(28).
004900     05  TRANS-EVENT-NAME           PIC X(20).
005000     05  TRANS-DURATION             PIC S9(9)      COMP-3.
005100     05  TRANS-NR-WORDS             PIC S9(5)      COMP-3.
005200     05  FILLER                     PIC X(01).
