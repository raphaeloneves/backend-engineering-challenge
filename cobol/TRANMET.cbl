000100*******************************************************************
000200*  PROGRAM:  TRANMET
000300*            Translation Delivery Metrics - Sort/Window/Bucket
000400*
000500*  AUTHOR :  P J TRASK
000600*            Systems Programming
000700*
000800*  FUNCTION OF THIS PROGRAM:
000900*       CALLED BY TRANDRV.  TAKES THE LOADED EVENT TABLE, SORTS
001000*       IT NEWEST FIRST, DISCARDS EVERYTHING OLDER THAN THE
001100*       TRAILING WINDOW, GROUPS WHAT IS LEFT INTO ONE-MINUTE
001200*       BUCKETS AND COMPUTES THE AVERAGE DELIVERY TIME PER BUCKET.
001300*
001400*       RETURNS THE FILLED-IN METRIC-TABLE-AREA TO THE CALLER.
001500*       TRANMET DOES NOT OPEN, READ OR WRITE ANY FILE OF ITS OWN.
001600***
001700*  CHANGE ACTIVITY:
001800*    DATE      INIT  TICKET      DESCRIPTION
001900*    --------  ----  ----------  ---------------------------------
002000*    05/11/93  PJT   WO-1561     ORIGINAL PROGRAM - SPLIT OUT OF
002100*                                 TRANDRV TO ISOLATE THE STATISTICS
002200*                                 CALCULATION FROM THE I/O.
002300*    03/14/95  PJT   WO-1820     INSERTION SORT REWORKED TO SWAP
002400*                                 WHOLE TABLE ROWS VIA TRAN-ENTRY-
002500*                                 ALT INSTEAD OF FIELD BY FIELD.
002600*    01/09/04  DLM   WO-3602     REPLACED THE BALANCE MIN/MAX/AVG
002700*                                 LOGIC WITH THE TRAILING-WINDOW
002800*                                 BUCKET-AND-AVERAGE LOGIC FOR THE
002900*                                 DELIVERY-TIME REPORT (WO-3598).
003000*    02/03/04  DLM   WO-3614     FIXED THE WINDOW LIMIT COMPARE -
003100*                                 WAS USING > INSTEAD OF >=, LOST
003200*                                 THE OLDEST SECOND OF THE WINDOW.
003300*    06/19/04  PJT   WO-3659     COMPILE ABEND - WS-HOLD-ROW-R WAS
003400*                                 CODED AT THE 01 LEVEL OVER A 05
003500*                                 LEVEL ITEM.  MOVED IT DOWN TO BE
003600*                                 A 05 LEVEL PEER OF WS-HOLD-ROW,
003700*                                 SAME AS TRAN-ENTRY-ALT IN
003800*                                 TRANTAB.  ALSO PULLED THE AVERAGE
003900*                                 COMPUTE IN 410 BACK INSIDE THE
004000*                                 MARGIN - THE DIVISOR LINE WAS
004100*                                 RUNNING PAST COL 72 AND EATING
004200*                                 THE PERIOD.
004300*    06/25/04  DLM   WO-3665     325-OPEN-NEW-BUCKET HAD NO CHECK
004400*                                 AGAINST THE 10000-ENTRY LIMIT ON
004500*                                 METRIC-ENTRY - A WIDE WINDOWSIZE
004600*                                 OVER SPARSE DATA COULD RUN PAST
004700*                                 THE TABLE.  ADDED THE SAME KIND
004800*                                 OF CAPACITY CHECK TRANDRV ALREADY
004900*                                 USES ON TRAN-COUNT, SIGNALLED
005000*                                 BACK TO TRANDRV ON A NEW LK-
005100*                                 ABORT-SW PARAMETER.
005200*******************************************************************
005300 
005400 IDENTIFICATION DIVISION.
005500 PROGRAM-ID.     TRANMET.
005600 AUTHOR.         P J TRASK.
005700 INSTALLATION.   GLOBALINK LANGUAGE SERVICES - BATCH SYSTEMS.
005800 DATE-WRITTEN.   05/11/93.
005900 DATE-COMPILED.
006000 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
006100 
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600*******************************************************************
006700 DATA DIVISION.
006800 WORKING-STORAGE SECTION.
006900*
007000 77  WS-CAP-EXCEEDED-SW          PIC X  VALUE 'N'.                WO-3665 
007100*    SET WHEN 325-OPEN-NEW-BUCKET WOULD RUN PAST THE METRIC-ENTRY WO-3665 
007200*    10000-ROW LIMIT - STOPS THE SCAN IN 300-BUILD-BUCKETS AND IS WO-3665 
007300*    ALSO COPIED OUT TO LK-ABORT-SW FOR TRANDRV TO SEE.           WO-3665 
007400*
007500 01  WS-SORT-FIELDS.
007600     05  WS-SUB-1                 PIC S9(9)  COMP.
007700     05  WS-SUB-2                 PIC S9(9)  COMP.
007800     05  WS-HOLD-IDX              PIC S9(9)  COMP.
007900     05  WS-HOLD-ROW              PIC X(27).
008000     05  WS-HOLD-ROW-R REDEFINES WS-HOLD-ROW.
008100         10  WS-HOLD-KEY-PART     PIC X(14).
008200         10  WS-HOLD-ABS-SECS     PIC S9(11)     COMP.
008300         10  WS-HOLD-DURATION     PIC S9(9)      COMP-3.
008400*
008500*    WS-HOLD-ROW-R LETS 120-SHIFT-UP MOVE A WHOLE DISPLACED ROW
008600*    IN ONE MOVE INSTEAD OF FIELD BY FIELD, THE SAME TRICK
008700*    TRAN-ENTRY-ALT USES AGAINST TRAN-ENTRY ITSELF.
008800*
008900 01  WS-WINDOW-FIELDS.
009000     05  WS-LATEST-ABS-SECS       PIC S9(11)     COMP.
009100     05  WS-LIMIT-ABS-SECS        PIC S9(11)     COMP.
009200     05  WS-WINDOW-SECONDS        PIC S9(11)     COMP.
009300     05  WS-LIMIT-IDX             PIC S9(9)      COMP.
009400*
009500 01  WS-WINDOW-ALT REDEFINES WS-WINDOW-FIELDS.
009600     05  FILLER                   PIC X(32).
009700*    WS-WINDOW-ALT LETS AN ABEND DUMP SHOW ALL FOUR WINDOW
009800*    FIELDS TOGETHER AS ONE 32-BYTE AREA.
009900*
010000 01  WS-BUCKET-FIELDS.
010100     05  WS-CUR-YYYY              PIC 9(4).
010200     05  WS-CUR-MM                PIC 9(2).
010300     05  WS-CUR-DD                PIC 9(2).
010400     05  WS-CUR-HH                PIC 9(2).
010500     05  WS-CUR-MI                PIC 9(2).
010600     05  WS-FIRST-IN-BUCKET-SW    PIC X  VALUE 'Y'.
010700         88  WS-FIRST-IN-BUCKET   VALUE 'Y'.
010800*******************************************************************
010900 LINKAGE SECTION.
011000 
011100     COPY TRANTAB.
011200 
011300 01  LK-WINDOW-SIZE                PIC S9(4)  COMP.
011400 01  LK-ABORT-SW                   PIC X.                         WO-3665 
011500*******************************************************************
011600 PROCEDURE DIVISION USING TRAN-TABLE-AREA,
011700                           LK-WINDOW-SIZE,
011800                           METRIC-TABLE-AREA,
011900                           LK-ABORT-SW.                           WO-3665 
012000*******************************************************************
012100 
012200 000-MAIN.
012300     MOVE 0 TO METRIC-COUNT.
012400     IF TRAN-COUNT = 0
012500         GOBACK.
012600 
012700     PERFORM 100-SORT-DESCENDING.
012800     PERFORM 200-FIND-WINDOW-LIMIT.
012900     PERFORM 300-BUILD-BUCKETS.
013000     IF WS-CAP-EXCEEDED-SW = 'Y'                                  WO-3665 
013100         GOBACK.                                                  WO-3665 
013200 
013300     PERFORM 400-COMPUTE-AVERAGES.
013400     GOBACK.
013500 
013600 100-SORT-DESCENDING.
013700*    R6 - INSERTION SORT ON TRAN-ABS-SECS, DESCENDING.  THE SORT
013800*    IS STABLE BECAUSE 120-SHIFT-UP ONLY MOVES ENTRIES THAT ARE
013900*    STRICTLY LESS THAN THE ONE BEING INSERTED - AN ENTRY TIED
014000*    ON TRAN-ABS-SECS NEVER STEPS AHEAD OF ONE ALREADY PLACED
014100*    AHEAD OF IT, SO EQUAL TIMESTAMPS KEEP THEIR INPUT ORDER.
014200     IF TRAN-COUNT < 2
014300         GO TO 100-EXIT.
014400 
014500     PERFORM 110-INSERT-ONE THRU 110-EXIT
014600         VARYING WS-SUB-1 FROM 2 BY 1
014700         UNTIL WS-SUB-1 > TRAN-COUNT.
014800 100-EXIT.
014900     EXIT.
015000 
015100 110-INSERT-ONE.
015200     MOVE TRAN-ENTRY-ALT(WS-SUB-1) TO WS-HOLD-ROW.
015300     MOVE WS-SUB-1 TO WS-SUB-2.
015400 
015500     PERFORM 120-SHIFT-UP THRU 120-EXIT
015600         UNTIL WS-SUB-2 = 1
015700         OR TRAN-ALT-ABS-SECS(WS-SUB-2 - 1)
015800                NOT < WS-HOLD-ABS-SECS.
015900 
016000     MOVE WS-HOLD-ROW TO TRAN-ENTRY-ALT(WS-SUB-2).
016100 110-EXIT.
016200     EXIT.
016300 
016400 120-SHIFT-UP.
016500     MOVE TRAN-ENTRY-ALT(WS-SUB-2 - 1)
016600         TO TRAN-ENTRY-ALT(WS-SUB-2).
016700     SUBTRACT 1 FROM WS-SUB-2.
016800 120-EXIT.
016900     EXIT.
017000 
017100 200-FIND-WINDOW-LIMIT.
017200*    R7/R8 - THE FIRST ENTRY AFTER THE SORT IS THE LATEST.  THE
017300*    WINDOW LIMIT IS THE LATEST TIMESTAMP LESS WINDOWSIZE WHOLE
017400*    MINUTES, AND SINCE TRAN-ABS-SECS IS ALREADY A NORMALIZED
017500*    SECONDS-SINCE-EPOCH VALUE THE CALENDAR ROLLOVER TAKES CARE
017600*    OF ITSELF IN THE SUBTRACT - NO DATE FIELD ARITHMETIC NEEDED.
017700     MOVE TRAN-ABS-SECS(1) TO WS-LATEST-ABS-SECS.
017800     COMPUTE WS-WINDOW-SECONDS = LK-WINDOW-SIZE * 60.
017900     COMPUTE WS-LIMIT-ABS-SECS =
018000         WS-LATEST-ABS-SECS - WS-WINDOW-SECONDS.
018100*
018200*    WO-3614 - NOT < MEANS >=, SO THE RECORD EXACTLY ON THE
018300*    BOUNDARY IS KEPT, PER R7.
018400     MOVE TRAN-COUNT TO WS-LIMIT-IDX.
018500     PERFORM 210-SCAN-FOR-LIMIT THRU 210-EXIT
018600         VARYING WS-SUB-1 FROM 1 BY 1
018700         UNTIL WS-SUB-1 > TRAN-COUNT.
018800 200-EXIT.
018900     EXIT.
019000 
019100 210-SCAN-FOR-LIMIT.
019200     IF TRAN-ABS-SECS(WS-SUB-1) NOT < WS-LIMIT-ABS-SECS
019300         GO TO 210-EXIT.
019400 
019500     MOVE WS-SUB-1 TO WS-LIMIT-IDX.
019600     SUBTRACT 1 FROM WS-LIMIT-IDX.
019700     MOVE TRAN-COUNT TO WS-SUB-1.
019800 210-EXIT.
019900     EXIT.
020000 
020100 300-BUILD-BUCKETS.
020200*    BATCH FLOW STEP 3 - TRAN-TABLE-AREA IS DESCENDING BY FULL
020300*    TIMESTAMP PRECISION, SO EVERY RUN OF ENTRIES SHARING ONE
020400*    CALENDAR MINUTE (R9) IS ALREADY CONTIGUOUS.  A CLASSIC
020500*    CONTROL BREAK ON YYYY/MM/DD/HH/MI IS ALL THE GROUPING THIS
020600*    NEEDS - NO TABLE SEARCH OF EXISTING BUCKETS IS REQUIRED.
020700     MOVE 'Y' TO WS-FIRST-IN-BUCKET-SW.
020800     IF WS-LIMIT-IDX = 0
020900         GO TO 300-EXIT.
021000 
021100     PERFORM 310-SCAN-ENTRY THRU 310-EXIT
021200         VARYING WS-SUB-1 FROM 1 BY 1
021300         UNTIL WS-SUB-1 > WS-LIMIT-IDX
021400         OR WS-CAP-EXCEEDED-SW = 'Y'.                             WO-3665 
021500 
021600     IF NOT WS-FIRST-IN-BUCKET
021700         PERFORM 340-CLOSE-BUCKET.
021800 300-EXIT.
021900     EXIT.
022000 
022100 310-SCAN-ENTRY.
022200     IF WS-FIRST-IN-BUCKET
022300         PERFORM 325-OPEN-NEW-BUCKET
022400     ELSE
022500       IF TRAN-YYYY(WS-SUB-1) NOT = WS-CUR-YYYY
022600          OR TRAN-MM(WS-SUB-1)   NOT = WS-CUR-MM
022700          OR TRAN-DD(WS-SUB-1)   NOT = WS-CUR-DD
022800          OR TRAN-HH(WS-SUB-1)   NOT = WS-CUR-HH
022900          OR TRAN-MI(WS-SUB-1)   NOT = WS-CUR-MI
023000         PERFORM 340-CLOSE-BUCKET
023100         PERFORM 325-OPEN-NEW-BUCKET
023200       END-IF
023300     END-IF.
023400 
023500     PERFORM 320-ACCUM-ENTRY.
023600 310-EXIT.
023700     EXIT.
023800 
023900 320-ACCUM-ENTRY.
024000     ADD TRAN-DURATION(WS-SUB-1) TO
024100         METRIC-SUM-DURATION(METRIC-COUNT).
024200     ADD 1 TO METRIC-DUR-COUNT(METRIC-COUNT).
024300 
024400 325-OPEN-NEW-BUCKET.
024500     ADD 1 TO METRIC-COUNT.
024600*    WO-3665 - METRIC-ENTRY/METRIC-KEY-ALT ONLY HOLD 10000 ROWS.  WO-3665 
024700*    A WIDE WINDOWSIZE OVER SPARSE EVENTS COULD OPEN MORE BUCKETS WO-3665 
024800*    THAN THAT - CAP THE COUNT, FLAG THE SWITCH AND LET TRANDRV   WO-3665 
024900*    ABEND THE RUN THE SAME AS AN OVERSIZE TRAN-TABLE WOULD.      WO-3665 
025000     IF METRIC-COUNT > 10000                                      WO-3665 
025100         MOVE 10000 TO METRIC-COUNT                               WO-3665 
025200         DISPLAY 'TRANMET0618E BUCKET TABLE EXCEEDS 10000-ROW'    WO-3665 
025300         DISPLAY '  CAPACITY, WINDOWSIZE TOO WIDE FOR THE DATA'   WO-3665 
025400         MOVE 'Y' TO WS-CAP-EXCEEDED-SW                           WO-3665 
025500         MOVE 'Y' TO LK-ABORT-SW                                  WO-3665 
025600     ELSE                                                         WO-3665 
025700         MOVE TRAN-YYYY(WS-SUB-1) TO WS-CUR-YYYY
025800                                     METRIC-KEY-YYYY(METRIC-COUNT)
025900         MOVE TRAN-MM(WS-SUB-1)   TO WS-CUR-MM
026000                                     METRIC-KEY-MM(METRIC-COUNT)
026100         MOVE TRAN-DD(WS-SUB-1)   TO WS-CUR-DD
026200                                     METRIC-KEY-DD(METRIC-COUNT)
026300         MOVE TRAN-HH(WS-SUB-1)   TO WS-CUR-HH
026400                                     METRIC-KEY-HH(METRIC-COUNT)
026500         MOVE TRAN-MI(WS-SUB-1)   TO WS-CUR-MI
026600                                     METRIC-KEY-MI(METRIC-COUNT)
026700         MOVE 0 TO METRIC-SUM-DURATION(METRIC-COUNT)
026800         MOVE 0 TO METRIC-DUR-COUNT(METRIC-COUNT)
026900         MOVE 'N' TO WS-FIRST-IN-BUCKET-SW
027000     END-IF.                                                      WO-3665 
027100 
027200 340-CLOSE-BUCKET.
027300*    NO WORK IS NEEDED HERE TODAY - THE BUCKET TOTALS ARE
027400*    ALREADY POSTED AS EACH ENTRY IS SCANNED.  THE PARAGRAPH IS
027500*    KEPT AS THE CONTROL-BREAK HOOK IN CASE A FUTURE REQUEST
027600*    ADDS A PER-BUCKET EDIT OR COUNT CHECK AT BREAK TIME.
027700     CONTINUE.
027800 
027900 400-COMPUTE-AVERAGES.
028000     IF METRIC-COUNT = 0
028100         GO TO 400-EXIT.
028200 
028300     PERFORM 410-COMPUTE-ONE-AVERAGE THRU 410-EXIT
028400         VARYING WS-SUB-1 FROM 1 BY 1
028500         UNTIL WS-SUB-1 > METRIC-COUNT.
028600 400-EXIT.
028700     EXIT.
028800 
028900 410-COMPUTE-ONE-AVERAGE.
029000*    R10 - UNWEIGHTED MEAN, ROUNDED TO TWO DECIMAL PLACES.  R11
029100*    SAYS METRIC-DUR-COUNT CANNOT BE ZERO HERE, SINCE A BUCKET
029200*    ONLY EXISTS BECAUSE 325-OPEN-NEW-BUCKET SAW ONE ENTRY.
029300     COMPUTE METRIC-AVERAGE(WS-SUB-1) ROUNDED =
029400         METRIC-SUM-DURATION(WS-SUB-1)
029500             / METRIC-DUR-COUNT(WS-SUB-1).
029600 410-EXIT.
029700     EXIT.
029800 
029900*  END OF PROGRAM TRANMET
