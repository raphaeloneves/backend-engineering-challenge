000100*******************************************************************
000200*  COPYBOOK:  TRANTAB
000300*             In-memory event and bucket tables, shared by
000400*             TRANDRV (owns the storage) and TRANMET (receives it
000500*             in the LINKAGE SECTION on the CALL).
000600***
000700*  DESCRIPTION:
000800*    TRAN-TABLE-AREA holds one entry per loaded translation event,
000900*    unpacked YYYY/MM/DD/HH/MI/SS plus the derived TRAN-ABS-SECS
001000*    sort key (seconds since a fixed epoch - see TRANMET paragraph
001100*    170).  METRIC-TABLE-AREA holds one entry per one-minute
001200*    bucket, built by TRANMETs control break and filled in by
001300*    TRANDRV when it writes METRIC-FILE.
001400***
001500*  CHANGE ACTIVITY:
001600*    DATE      INIT  TICKET      DESCRIPTION
001700*    --------  ----  ----------  ---------------------------------
001800*    05/11/93  PJT   WO-1561     ORIGINAL TABLE LAYOUT, SPLIT OUT
001900*                                 OF TRANDRV WHEN TRANMET WAS ADDED.
002000*    03/14/95  PJT   WO-1820     TRAN-ENTRY-ALT ADDED SO TRANMETS
002100*                                 INSERTION SORT CAN SWAP A WHOLE
002200*                                 TABLE ROW WITH ONE MOVE.
002300*    01/09/04  DLM   WO-3602     REPLACED CUSTOMER-BALANCE-STATS
002400*                                 TABLE WITH METRIC-TABLE-AREA FOR
002500*                                 THE DELIVERY-TIME REWRITE.
002600*******************************************************************
002700 01  TRAN-TABLE-AREA.
002800     05  TRAN-COUNT                  PIC S9(9)      COMP.
002900     05  TRAN-ENTRY OCCURS 20000 TIMES.
003000         10  TRAN-YYYY               PIC 9(4).
003100         10  TRAN-MM                 PIC 9(2).
003200         10  TRAN-DD                 PIC 9(2).
003300         10  TRAN-HH                 PIC 9(2).
003400         10  TRAN-MI                 PIC 9(2).
003500         10  TRAN-SS                 PIC 9(2).
003600         10  TRAN-ABS-SECS           PIC S9(11)     COMP.
003700         10  TRAN-DURATION           PIC S9(9)      COMP-3.
003800     05  TRAN-ENTRY-ALT REDEFINES TRAN-ENTRY
003900             OCCURS 20000 TIMES.
004000         10  TRAN-ALT-KEY-PART       PIC X(14).
004100         10  TRAN-ALT-ABS-SECS       PIC S9(11)     COMP.
004200         10  TRAN-ALT-DURATION       PIC S9(9)      COMP-3.
004300 
004400 01  METRIC-TABLE-AREA.
004500     05  METRIC-COUNT                PIC S9(9)      COMP.
004600     05  METRIC-ENTRY OCCURS 10000 TIMES.
004700         10  METRIC-KEY-YYYY         PIC 9(4).
004800         10  METRIC-KEY-MM           PIC 9(2).
004900         10  METRIC-KEY-DD           PIC 9(2).
005000         10  METRIC-KEY-HH           PIC 9(2).
005100         10  METRIC-KEY-MI           PIC 9(2).
005200         10  METRIC-SUM-DURATION     PIC S9(11)     COMP-3.
005300         10  METRIC-DUR-COUNT        PIC S9(7)      COMP.
005400         10  METRIC-AVERAGE          PIC S9(7)V99    COMP-3.
005500     05  METRIC-KEY-ALT REDEFINES METRIC-ENTRY
005600             OCCURS 10000 TIMES.
005700         10  METRIC-ALT-KEY          PIC X(12).
005800         10  METRIC-ALT-SUM          PIC S9(11)     COMP-3.
005900         10  METRIC-ALT-COUNT        PIC S9(7)      COMP.
006000         10  METRIC-ALT-AVG          PIC S9(7)V99    COMP-3.
