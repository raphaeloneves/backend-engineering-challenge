000100*******************************************************************
000200*  COPYBOOK:  METRCOB
000300*             Per-minute average delivery-time record (output)
000400***
000500*  DESCRIPTION:
000600*    One record per one-minute bucket produced by TRANMET, newest
000700*    bucket first.  No running or grand total is carried between
000800*    records - METRIC-AVG-DELIVERY-TIME is the whole of each
000900*    buckets content, not an accumulation.
001000***
001100*  CHANGE ACTIVITY:
001200*    DATE      INIT  TICKET      DESCRIPTION
001300*    --------  ----  ----------  ---------------------------------
001400*    05/11/93  PJT   WO-1561     ORIGINAL LAYOUT - REPLACES THE OLD
001500*                                 CUSTOMER-BALANCE REPORT LINE.
001600*    01/09/04  DLM   WO-3602     RENAMED FIELDS FOR THE DELIVERY-
001700*                                 TIME AVERAGING REWRITE (WO-3598).
001800*******************************************************************
001900 01  METRIC-REC.
002000     05  METRIC-TIMESTAMP            PIC X(19).
002100     05  METRIC-TIMESTAMP-R  REDEFINES METRIC-TIMESTAMP.
002200         10  METRIC-TS-YYYY          PIC X(4).
002300         10  FILLER                  PIC X.
002400         10  METRIC-TS-MM            PIC X(2).
002500         10  FILLER                  PIC X.
002600         10  METRIC-TS-DD            PIC X(2).
002700         10  FILLER                  PIC X.
002800         10  METRIC-TS-HH            PIC X(2).
002900         10  FILLER                  PIC X.
003000         10  METRIC-TS-MI            PIC X(2).
003100         10  METRIC-TS-SECFIXED      PIC X(3).
003200     05  METRIC-AVG-DELIVERY-TIME    PIC S9(7)V99   COMP-3.
003300     05  FILLER                      PIC X(16).
