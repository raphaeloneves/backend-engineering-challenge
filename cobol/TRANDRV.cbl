000100*******************************************************************
000200*  PROGRAM:  TRANDRV
000300*            Translation Delivery Metrics - Event Load & Report
000400*
000500*  AUTHOR :  R. R. Kessler
000600*            Systems Programming
000700*
000800*  FUNCTION OF THIS PROGRAM:
000900*       LOADS THE TRANSLATION-PLATFORM EVENT EXTRACT (TRANIN),
001000*       CALLS TRANMET TO SORT IT, WINDOW IT TO THE TRAILING
001100*       N MINUTES AND BUILD THE PER-MINUTE AVERAGE DELIVERY-TIME
001200*       BUCKETS, THEN WRITES THE METRIC REPORT (METROUT).
001300*
001400*       THE TRAILING-WINDOW SIZE, IN MINUTES, IS SUPPLIED AS THE
001500*       EXEC PARM - SEE 910-VALIDATE-PARM.
001600***
001700*  CHANGE ACTIVITY:
001800*    DATE      INIT  TICKET      DESCRIPTION
001900*    --------  ----  ----------  ---------------------------------
002000*    06/14/89  RRK   WO-1142     ORIGINAL PROGRAM - LOADS THE EVENT
002100*                                 EXTRACT, NO WINDOWING YET.
002200*    11/02/89  RRK   WO-1188     ADDED FILE-STATUS CHECKING ON
002300*                                 OPEN/READ PER OPERATIONS REQUEST
002400*                                 AFTER THE U0778 ABEND ON TRANIN.
002500*    03/20/90  DLM   WO-1233     INCREASED EVENT TABLE FROM 5000 TO
002600*                                 20000 ENTRIES - VOLUME GROWTH.
002700*    09/02/91  DLM   WO-1377     ADDED TRANS-NR-WORDS TO MATCH THE
002800*                                 REVISED EVENT LAYOUT (TRANSCOB).
002900*    05/11/93  PJT   WO-1561     CALL TO TRANMET ADDED - MOVED THE
003000*                                 MIN/MAX/AVG CALC OUT OF TRANDRV.
003100*    02/18/99  RRK   WO-2901     Y2K REMEDIATION - REVIEWED ALL
003200*                                 DATE FIELDS, 4-DIGIT YEAR ALREADY
003300*                                 IN USE, NO CENTURY WINDOW NEEDED.
003400*    07/06/02  PJT   WO-3355     WIDENED TRANS-CLIENT-NAME FOR
003500*                                 EMEA ACCOUNT NAMES ON THE EXTRACT.
003600*    01/09/04  DLM   WO-3602     REPLACED THE OLD MAX-BALANCE-STYLE
003700*                                 REPORT WITH THE TRAILING-WINDOW
003800*                                 AVERAGE DELIVERY TIME REPORT PER
003900*                                 THE SLA TEAM REQUEST (WO-3598).
004000*    06/25/04  DLM   WO-3665     900-OPEN-FILES WAS FLAGGING A
004100*                                 MISSING TRANIN DD THE SAME AS A
004200*                                 MISSING DATA SET - SPLIT THE TWO
004300*                                 CONDITIONS ON FILE STATUS.  ALSO
004400*                                 PICKS UP THE NEW ABORT SWITCH OUT
004500*                                 OF TRANMET IF THE BUCKET TABLE
004600*                                 FILLS.  ADDED WS-RECS-READ AS A
004700*                                 STANDALONE COUNTER FOR THE RUN
004800*                                 LOG, AND CORRECTED THE R1 LABEL
004900*                                 ON 910-VALIDATE-PARM - THAT
005000*                                 PARAGRAPH CHECKS THE WINDOW-SIZE
005100*                                 PARM, NOT THE INPUT FILE PATH.
005200*    04/27/06  RRK   WO-3790     WINDOW SIZE NOW COMES IN ON THE
005300*                                 EXEC PARM INSTEAD OF BEING HARD-
005400*                                 CODED AT 60 MINUTES.
005500*******************************************************************
005600 
005700 IDENTIFICATION DIVISION.
005800 PROGRAM-ID.     TRANDRV.
005900 AUTHOR.         R R KESSLER.
006000 INSTALLATION.   GLOBALINK LANGUAGE SERVICES - BATCH SYSTEMS.
006100 DATE-WRITTEN.   06/14/89.
006200 DATE-COMPILED.
006300 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
006400 
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100 
007200     SELECT TRANS-FILE    ASSIGN TO TRANIN
007300                          ORGANIZATION IS LINE SEQUENTIAL
007400                          FILE STATUS  IS WS-TRANS-STATUS.
007500 
007600     SELECT METRIC-FILE   ASSIGN TO METROUT
007700                          ORGANIZATION IS LINE SEQUENTIAL
007800                          FILE STATUS  IS WS-METRIC-STATUS.
007900*******************************************************************
008000 DATA DIVISION.
008100 FILE SECTION.
008200 
008300 FD  TRANS-FILE
008400     LABEL RECORDS ARE STANDARD.
008500     COPY TRANSCOB.
008600 
008700 FD  METRIC-FILE
008800     LABEL RECORDS ARE STANDARD.
008900     COPY METRCOB.
009000*******************************************************************
009100 WORKING-STORAGE SECTION.
009200*
009300 77  WS-RECS-READ               PIC S9(9)  COMP  VALUE ZERO.      WO-3665 
009400*    TOTAL TRANIN RECORDS READ, GOOD OR BAD, FOR THE RUN LOG AT   WO-3665 
009500*    905-CLOSE-FILES - SEPARATE FROM TRAN-COUNT, WHICH COUNTS     WO-3665 
009600*    RECORDS THAT MADE IT INTO THE TABLE.                         WO-3665 
009700*
009800 01  WS-FIELDS.
009900     05  WS-TRANS-STATUS          PIC X(2)  VALUE SPACES.
010000     05  WS-METRIC-STATUS         PIC X(2)  VALUE SPACES.
010100     05  WS-TRANS-EOF             PIC X     VALUE SPACES.
010200     05  WS-ABORT-SW              PIC X     VALUE 'N'.
010300         88  WS-ABORT             VALUE 'Y'.
010400 
010500 01  WS-WORK-VARIABLES.
010600     05  WS-WINDOW-SIZE           PIC S9(4)  COMP  VALUE +0.
010700     05  WS-OUT-IDX               PIC S9(9)  COMP  VALUE +0.
010800 
010900 01  WS-DATE-CALC.
011000     05  WS-CALC-Y                PIC S9(9)  COMP.
011100     05  WS-CALC-M                PIC S9(9)  COMP.
011200     05  WS-CALC-ERA              PIC S9(9)  COMP.
011300     05  WS-CALC-YOE              PIC S9(9)  COMP.
011400     05  WS-CALC-DOY              PIC S9(9)  COMP.
011500     05  WS-CALC-DOE              PIC S9(9)  COMP.
011600     05  WS-CALC-DAYNUM           PIC S9(9)  COMP.
011700*
011800 01  WS-DATE-CALC-DISPLAY REDEFINES WS-DATE-CALC.
011900     05  FILLER                   PIC X(28).
012000*    WS-DATE-CALC-DISPLAY LETS AN ABENDING RUNS FORMATTED DUMP
012100*    BE READ AS ONE 28-BYTE FIELD INSTEAD OF SEVEN.
012200*
012300 01  RPT-HEADER1.
012400     05  FILLER                   PIC X(40)
012500              VALUE 'TRANSLATION DELIVERY METRICS      DATE: '.
012600     05  FILLER                   PIC X(40) VALUE SPACES.
012700*
012800 01  ERR-MSG-LINE.
012900     05  ERR-MSG-TEXT             PIC X(72) VALUE SPACES.
013000     05  FILLER                   PIC X(8)  VALUE SPACES.
013100*
013200     COPY TRANTAB.
013300*******************************************************************
013400 LINKAGE SECTION.
013500 
013600 01  LK-PARM-AREA.
013700     05  LK-PARM-LEN              PIC S9(4)  COMP.
013800     05  LK-PARM-TEXT             PIC X(4).
013900*******************************************************************
014000 PROCEDURE DIVISION USING LK-PARM-AREA.
014100*******************************************************************
014200 
014300 000-MAIN.
014400     PERFORM 900-OPEN-FILES.
014500     IF WS-ABORT
014600         GO TO 000-ABEND.
014700 
014800     PERFORM 100-LOAD-TRANSLATIONS.
014900     IF WS-ABORT
015000         GO TO 000-ABEND.
015100 
015200     CALL 'TRANMET' USING TRAN-TABLE-AREA,
015300                          WS-WINDOW-SIZE,
015400                          METRIC-TABLE-AREA,
015500                          WS-ABORT-SW.                            WO-3665 
015600 
015700     IF WS-ABORT                                                  WO-3665 
015800         GO TO 000-ABEND.                                         WO-3665 
015900 
016000     PERFORM 600-WRITE-METRICS.
016100     IF WS-ABORT
016200         GO TO 000-ABEND.
016300 
016400     PERFORM 905-CLOSE-FILES.
016500     GOBACK.
016600 
016700 000-ABEND.
016800     PERFORM 905-CLOSE-FILES.
016900     MOVE 16 TO RETURN-CODE.
017000     GOBACK.
017100 
017200 100-LOAD-TRANSLATIONS.
017300*    FILEPROCESSOR - LOADS AND VALIDATES THE EVENT EXTRACT.       WO-3602 
017400     MOVE 0 TO TRAN-COUNT.
017500     PERFORM 700-READ-TRANS-FILE.
017600     PERFORM 150-PROCESS-ONE-RECORD THRU 150-EXIT
017700         UNTIL WS-TRANS-EOF = 'Y' OR WS-ABORT.
017800 
017900     IF TRAN-COUNT = 0 AND NOT WS-ABORT
018000         MOVE 'TRANDRV0610E ERROR CONVERTING THE FILE - NO'
018100                                      TO ERR-MSG-TEXT
018200         DISPLAY ERR-MSG-TEXT
018300         MOVE 'Y' TO WS-ABORT-SW.
018400 100-EXIT.
018500     EXIT.
018600 
018700 150-PROCESS-ONE-RECORD.
018800     IF WS-TRANS-EOF = 'Y' OR WS-ABORT
018900         GO TO 150-EXIT.
019000 
019100     ADD 1 TO TRAN-COUNT.
019200     IF TRAN-COUNT > 20000
019300         MOVE 'TRANDRV0611E INPUT EXCEEDS TRAN-TABLE CAPACITY'
019400                                      TO ERR-MSG-TEXT
019500         DISPLAY ERR-MSG-TEXT
019600         MOVE 'Y' TO WS-ABORT-SW
019700         GO TO 150-EXIT.
019800 
019900     PERFORM 160-UNPACK-TIMESTAMP.
020000     IF WS-ABORT
020100         GO TO 150-EXIT.
020200 
020300     MOVE TRANS-DURATION TO TRAN-DURATION(TRAN-COUNT).
020400     PERFORM 700-READ-TRANS-FILE.
020500 150-EXIT.
020600     EXIT.
020700 
020800 160-UNPACK-TIMESTAMP.
020900*    R5 - ONLY YYYY-MM-DD HH:MM:SS IS SIGNIFICANT, THE .SSS
021000*    MILLISECOND SUFFIX IS CARRIED IN TRANS-TS-MILLIS AND NEVER
021100*    USED.  R4 - A RECORD WHOSE DATE/TIME PORTION WILL NOT MOVE
021200*    TO A NUMERIC FIELD FAILS THE WHOLE RUN.
021300     IF TRANS-TS-YYYY NOT NUMERIC OR TRANS-TS-MM   NOT NUMERIC
021400        OR TRANS-TS-DD   NOT NUMERIC OR TRANS-TS-HH   NOT NUMERIC
021500        OR TRANS-TS-MI   NOT NUMERIC OR TRANS-TS-SS   NOT NUMERIC
021600         MOVE 'TRANDRV0612E UNPARSABLE TIMESTAMP, RECORD NUMBER'
021700                                      TO ERR-MSG-TEXT
021800         DISPLAY ERR-MSG-TEXT
021900         DISPLAY '  RECORD: ' TRAN-COUNT
022000         MOVE 'Y' TO WS-ABORT-SW
022100         GO TO 160-EXIT.
022200 
022300     MOVE TRANS-TS-YYYY  TO TRAN-YYYY(TRAN-COUNT).
022400     MOVE TRANS-TS-MM    TO TRAN-MM(TRAN-COUNT).
022500     MOVE TRANS-TS-DD    TO TRAN-DD(TRAN-COUNT).
022600     MOVE TRANS-TS-HH    TO TRAN-HH(TRAN-COUNT).
022700     MOVE TRANS-TS-MI    TO TRAN-MI(TRAN-COUNT).
022800     MOVE TRANS-TS-SS    TO TRAN-SS(TRAN-COUNT).
022900     PERFORM 170-COMPUTE-ABS-SECONDS.
023000 160-EXIT.
023100     EXIT.
023200 
023300 170-COMPUTE-ABS-SECONDS.
023400*    R8 - WINDOWING NEEDS CALENDAR MINUTE ARITHMETIC, NOT DIGIT
023500*    SUBTRACTION, SO EACH EVENT GETS A NORMALIZED SECONDS-SINCE-
023600*    EPOCH KEY HERE.  DAYNUM IS A JULIAN-STYLE DAY COUNT; MONTH
023700*    AND YEAR ARE SHIFTED SO MARCH IS TREATED AS THE FIRST MONTH,
023800*    WHICH PUTS THE LEAP DAY AT THE END OF THE COUNTED YEAR.
023900     IF TRAN-MM(TRAN-COUNT) > 2
024000         COMPUTE WS-CALC-Y = TRAN-YYYY(TRAN-COUNT)
024100         COMPUTE WS-CALC-M = TRAN-MM(TRAN-COUNT)
024200     ELSE
024300         COMPUTE WS-CALC-Y = TRAN-YYYY(TRAN-COUNT) - 1
024400         COMPUTE WS-CALC-M = TRAN-MM(TRAN-COUNT) + 12
024500     END-IF.
024600 
024700     COMPUTE WS-CALC-ERA = WS-CALC-Y / 400.
024800     COMPUTE WS-CALC-YOE = WS-CALC-Y - (WS-CALC-ERA * 400).
024900     COMPUTE WS-CALC-DOY = ((153 * (WS-CALC-M - 3)) + 2) / 5
025000                            + TRAN-DD(TRAN-COUNT) - 1.
025100     COMPUTE WS-CALC-DOE = (WS-CALC-YOE * 365)
025200                            + (WS-CALC-YOE / 4)
025300                            - (WS-CALC-YOE / 100)
025400                            + WS-CALC-DOY.
025500     COMPUTE WS-CALC-DAYNUM = (WS-CALC-ERA * 146097)
025600                            + WS-CALC-DOE - 719468.
025700 
025800     COMPUTE TRAN-ABS-SECS(TRAN-COUNT) =
025900         (WS-CALC-DAYNUM * 86400)
026000       + (TRAN-HH(TRAN-COUNT) * 3600)
026100       + (TRAN-MI(TRAN-COUNT) * 60)
026200       + TRAN-SS(TRAN-COUNT).
026300 
026400 600-WRITE-METRICS.
026500*    BATCH FLOW STEP 5 - METRIC-TABLE-AREA IS ALREADY IN
026600*    NEWEST-BUCKET-FIRST ORDER WHEN TRANMET HANDS IT BACK, SO
026700*    THIS PARAGRAPH JUST WRITES IT THROUGH IN TABLE ORDER.
026800     PERFORM 610-WRITE-ONE-METRIC THRU 610-EXIT
026900         VARYING WS-OUT-IDX FROM 1 BY 1
027000         UNTIL WS-OUT-IDX > METRIC-COUNT OR WS-ABORT.
027100 600-EXIT.
027200     EXIT.
027300 
027400 610-WRITE-ONE-METRIC.
027500     PERFORM 620-FORMAT-METRIC-RECORD.
027600     WRITE METRIC-REC.
027700     IF WS-METRIC-STATUS NOT = '00'
027800         MOVE 'TRANDRV0613E I/O ERROR WRITING METRIC-FILE'
027900                                      TO ERR-MSG-TEXT
028000         DISPLAY ERR-MSG-TEXT
028100         DISPLAY '  FILE STATUS: ' WS-METRIC-STATUS
028200         MOVE 'Y' TO WS-ABORT-SW.
028300 610-EXIT.
028400     EXIT.
028500 
028600 620-FORMAT-METRIC-RECORD.
028700*    R9 - THE BUCKET KEY ALWAYS SHOWS SECONDS AS 00.
028800     STRING METRIC-KEY-YYYY(WS-OUT-IDX)      '-'
028900            METRIC-KEY-MM(WS-OUT-IDX)        '-'
029000            METRIC-KEY-DD(WS-OUT-IDX)        ' '
029100            METRIC-KEY-HH(WS-OUT-IDX)        ':'
029200            METRIC-KEY-MI(WS-OUT-IDX)        ':00'
029300         DELIMITED BY SIZE INTO METRIC-TIMESTAMP.
029400     MOVE METRIC-AVERAGE(WS-OUT-IDX) TO METRIC-AVG-DELIVERY-TIME.
029500 
029600 700-READ-TRANS-FILE.
029700     READ TRANS-FILE
029800         AT END MOVE 'Y' TO WS-TRANS-EOF.
029900     IF WS-TRANS-EOF NOT = 'Y'                                    WO-3665 
030000         ADD 1 TO WS-RECS-READ                                    WO-3665 
030100     END-IF.                                                      WO-3665 
030200     IF WS-TRANS-STATUS = '00'
030300         CONTINUE
030400     ELSE
030500       IF WS-TRANS-STATUS = '10'
030600         MOVE 'Y' TO WS-TRANS-EOF
030700       ELSE
030800         MOVE 'TRANDRV0614E I/O ERROR READING TRANS-FILE'
030900                                      TO ERR-MSG-TEXT
031000         DISPLAY ERR-MSG-TEXT
031100         DISPLAY '  FILE STATUS: ' WS-TRANS-STATUS
031200         MOVE 'Y' TO WS-ABORT-SW
031300         MOVE 'Y' TO WS-TRANS-EOF
031400       END-IF
031500     END-IF.
031600 
031700 900-OPEN-FILES.
031800     PERFORM 910-VALIDATE-PARM.
031900     IF WS-ABORT
032000         GO TO 900-EXIT.
032100 
032200     OPEN INPUT  TRANS-FILE.
032300     OPEN OUTPUT METRIC-FILE.
032400 
032500     IF WS-TRANS-STATUS = '35'                                    WO-3665 
032600         DISPLAY 'TRANDRV0615E FILE NOT FOUND, TRANS-FILE RC='
032700                  WS-TRANS-STATUS
032800         MOVE 'Y' TO WS-ABORT-SW
032900     ELSE                                                         WO-3665 
033000       IF WS-TRANS-STATUS NOT = '00'                              WO-3665 
033100         DISPLAY 'TRANDRV0618E FILE PATH NOT SPECIFIED, RC='
033200                  WS-TRANS-STATUS
033300         MOVE 'Y' TO WS-ABORT-SW
033400       END-IF                                                     WO-3665 
033500     END-IF.                                                      WO-3665 
033600 
033700     IF WS-METRIC-STATUS NOT = '00'
033800         DISPLAY 'TRANDRV0616E OPEN ERROR, METRIC-FILE RC='
033900                  WS-METRIC-STATUS
034000         MOVE 'Y' TO WS-ABORT-SW.
034100 900-EXIT.
034200     EXIT.
034300 
034400 905-CLOSE-FILES.
034500     IF WS-TRANS-STATUS NOT = SPACES
034600         CLOSE TRANS-FILE.
034700     IF WS-METRIC-STATUS NOT = SPACES
034800         CLOSE METRIC-FILE.
034900     DISPLAY 'TRANDRV0619I TRANIN RECORDS READ: ' WS-RECS-READ.   WO-3665 
035000 
035100 910-VALIDATE-PARM.                                               WO-3790 
035200*    VALIDATES THE TRAILING-WINDOW-SIZE EXEC PARM - A MISSING OR  WO-3665 
035300*    NON-NUMERIC VALUE ABORTS THE RUN HERE, BEFORE ANY FILE IS    WO-3665 
035400*    EVEN OPENED.  THIS IS NOT THE R1 FILE-PATH CHECK - SEE       WO-3665 
035500*    900-OPEN-FILES FOR THAT.                                     WO-3665 
035600     IF LK-PARM-LEN = 0 OR LK-PARM-TEXT NOT NUMERIC
035700         DISPLAY 'TRANDRV0617E WINDOW SIZE PARM NOT SPECIFIED'
035800         MOVE 'Y' TO WS-ABORT-SW
035900         GO TO 910-EXIT.
036000 
036100     MOVE LK-PARM-TEXT TO WS-WINDOW-SIZE.
036200     IF WS-WINDOW-SIZE = 0
036300         DISPLAY 'TRANDRV0617E WINDOW SIZE PARM NOT SPECIFIED'
036400         MOVE 'Y' TO WS-ABORT-SW.
036500 910-EXIT.
036600     EXIT.
036700 
036800*  END OF PROGRAM TRANDRV
